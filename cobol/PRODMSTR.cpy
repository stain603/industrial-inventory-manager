000100*================================================================*
000200*  COPYBOOK:  PRODMSTR                                          *
000300*  DESCRIPTION:  FINISHED-PRODUCT CATALOG MASTER RECORD.        *
000400*      ONE ROW PER SALEABLE PRODUCT.  KEYED (CONCEPTUALLY) BY   *
000500*      PR-PRODUCT-ID; READ SEQUENTIAL AND HELD IN WS-PROD-TABLE *
000600*      FOR THE DURATION OF THE PRODSUG0 RUN.                    *
000700*      RECORD LENGTH 110 - SEE PR-RECORD-ALT BELOW.             *
000800*================================================================*
000900*  MAINTENANCE HISTORY
001000*    02/11/91  RSK  ORIGINAL LAYOUT - PRODUCT CATALOG CONVERSION*
001100*    07/02/93  RSK  WIDENED PR-PRODUCT-NAME FOR CATALOG RENAME  *
001200*    04/19/96  DLW  ADDED PR-SEQ-NO FOR STABLE-SORT TIEBREAK    *
001300*    11/30/98  DLW  Y2K REVIEW - NO DATE FIELDS ON THIS RECORD  *
001400*    09/14/01  JFT  CR-4471 ADD PR-RECORD-ALT FLAT VIEW FOR     *
001500*                   FILE-COMPARE UTILITY SUPPORT                *
001600*================================================================*
001700 01  PR-PRODUCT-RECORD.
001800     05  PR-PRODUCT-ID             PIC 9(9).
001900     05  PR-PRODUCT-CODE           PIC X(20).
002000     05  PR-PRODUCT-NAME           PIC X(40).
002100     05  PR-PRODUCT-PRICE          PIC S9(9)V9(2).
002200     05  PR-SEQ-NO                 PIC 9(5) COMP.              CR-0618
002300*        ** STABLE-SORT TIEBREAK - ORIGINAL CATALOG READ ORDER **
002400     05  FILLER                    PIC X(26).
002500*
002600*----------------------------------------------------------------*
002700*    ALTERNATE FLAT VIEW OF THE RECORD - USED BY THE CATALOG     *
002800*    FILE-COMPARE UTILITY (JFT, CR-4471, 09/14/01)                *
002900*----------------------------------------------------------------*
003000 01  PR-RECORD-ALT REDEFINES PR-PRODUCT-RECORD.               CR-4471
003100     05  PR-RECORD-ALT-TEXT        PIC X(110).
003200*================================================================*
