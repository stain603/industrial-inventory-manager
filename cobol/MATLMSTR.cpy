000100*================================================================*
000200*  COPYBOOK:  MATLMSTR                                          *
000300*  DESCRIPTION:  RAW-MATERIAL STOCK MASTER RECORD.               *
000400*      ONE ROW PER RAW MATERIAL CARRIED IN STORES.  READ IN      *
000500*      FULL AT THE START OF THE RUN TO BUILD THE IN-MEMORY       *
000600*      WORKING-STOCK TABLE (WS-MATL-TABLE) - MA-STOCK-QTY IS     *
000700*      THE FIELD THAT GETS DEPLETED AS PRODUCTS ARE ALLOCATED    *
000800*      MATERIAL DURING THE RUN.  RECORD LENGTH 100.              *
000900*================================================================*
001000*  MAINTENANCE HISTORY
001100*    02/11/91  RSK  ORIGINAL LAYOUT - STORES CONVERSION          *
001200*    07/02/93  RSK  WIDENED MA-MATERIAL-NAME FOR VENDOR RENAME   *
001300*    11/30/98  DLW  Y2K REVIEW - NO DATE FIELDS ON THIS RECORD   *
001400*    09/14/01  JFT  CR-4471 ADD MA-RECORD-ALT FLAT VIEW FOR      *
001500*                   FILE-COMPARE UTILITY SUPPORT                 *
001600*================================================================*
001700 01  MA-MATERIAL-RECORD.
001800     05  MA-MATERIAL-ID            PIC 9(9).
001900     05  MA-MATERIAL-CODE          PIC X(20).
002000     05  MA-MATERIAL-NAME          PIC X(40).
002100     05  MA-STOCK-QTY              PIC S9(9)V9(2).
002200*        ** ON-HAND AT READ TIME; DEPLETED IN PLACE AS THE RUN  **
002300*        ** ALLOCATES MATERIAL PRODUCT BY PRODUCT.              **
002400     05  FILLER                    PIC X(20).
002500*
002600*----------------------------------------------------------------*
002700*    ALTERNATE FLAT VIEW OF THE RECORD - USED BY THE STORES      *
002800*    FILE-COMPARE UTILITY (JFT, CR-4471, 09/14/01)                *
002900*----------------------------------------------------------------*
003000 01  MA-RECORD-ALT REDEFINES MA-MATERIAL-RECORD.               CR-4471
003100     05  MA-RECORD-ALT-TEXT        PIC X(100).
003200*================================================================*
