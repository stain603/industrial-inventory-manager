000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.    PRODSUG0.
000300 AUTHOR.        R S KOWALSKI.
000400 INSTALLATION.  MANUFACTURING SYSTEMS - IS DEPT.
000500 DATE-WRITTEN.  02-11-91.
000600 DATE-COMPILED. 09-14-01.
000700 SECURITY.      NON-CONFIDENTIAL.
000800
000900******************************************************************
001000*REMARKS.
001100*
001200*          THIS PROGRAM RUNS THE DAILY PRODUCTION-SUGGESTION     *
001300*          BATCH.  GIVEN THE FINISHED-PRODUCT CATALOG AND THE    *
001400*          CURRENT ON-HAND RAW-MATERIAL STOCK, IT DECIDES, IN    *
001500*          DESCENDING PRICE ORDER, HOW MANY UNITS OF EACH        *
001600*          PRODUCT THE SHOP FLOOR COULD STILL BUILD FROM THE     *
001700*          MATERIAL LEFT OVER AFTER HIGHER-PRICED PRODUCTS HAVE  *
001800*          ALREADY CLAIMED THEIRS.  PRODUCES A PRIORITIZED       *
001900*          PRODUCTION-SUGGESTION FILE AND A PRINTED REPORT.      *
002000*
002100*          INPUT FILE            -  PRODIN  (PRODUCT CATALOG)    *
002200*          INPUT FILE            -  MATLIN  (RAW MATERIAL STOCK) *
002300*          INPUT FILE            -  BOMIN   (BILL OF MATERIALS)  *
002400*          OUTPUT FILE PRODUCED  -  SUGGOUT (SUGGESTION RECORDS) *
002500*          OUTPUT FILE PRODUCED  -  SUGGRPT (PRINTED REPORT)     *
002600*          SORT WORK FILE        -  SW-PRODSRT                  *
002700*
002800******************************************************************
002900*  CHANGE LOG
003000*----------------------------------------------------------------*
003100*  DATE      WHO  REQUEST   DESCRIPTION                         *
003200*  --------  ---  --------  ----------------------------------- *
003300*  02-11-91  RSK  ORIG      ORIGINAL PROGRAM - PRODUCTION        *
003400*                           SUGGESTION BATCH, PHASE 1 OF THE    *
003500*                           SHOP-FLOOR PLANNING CONVERSION.     *
003600*  03-02-91  RSK  CR-0118   ADDED BILL-OF-MATERIALS READ AND     *
003700*                           PER-PRODUCT MINIMUM-LINE LOGIC.      *
003800*  08-19-91  RSK  CR-0204   999 SENTINEL FOR PRODUCTS WITH NO    *
003900*                           BOM LINES (UNCONSTRAINED PRODUCTS).  *
004000*  01-06-92  PAT  CR-0255   FIXED STOCK DEDUCTION TO USE THE     *
004100*                           SAME QTY-REQUIRED THAT BOUNDED THE   *
004200*                           PRODUCT, NOT THE ORIGINAL ON-HAND.   *
004300*  06-30-93  RSK  CR-0390   WIDENED PRODUCT-NAME PRINT FIELD     *
004400*                           AFTER CATALOG RENAME PROJECT.        *
004500*  11-11-94  PAT  CR-0471   ADDED GRAND-TOTAL FOOTER LINE TO     *
004600*                           THE PRINTED REPORT PER PLANT MGR.    *
004700*  04-19-96  DLW  CR-0618   ADDED SEQ-SRT-WK TIEBREAK TO THE     *
004800*                           SORT KEY SO EQUAL-PRICE PRODUCTS     *
004900*                           KEEP CATALOG READ ORDER (STABLE).    *
005000*  02-14-97  DLW  CR-0702   UPSI-0 SWITCH ADDED TO SUPPRESS THE  *
005100*                           DETAIL REPORT ON HIGH-VOLUME NIGHTS. *
005200*  11-30-98  DLW  Y2K       YEAR 2000 READINESS REVIEW - NO      *
005300*                           DATE-BEARING FIELDS ON ANY OF THE    *
005400*                           FOUR RECORD LAYOUTS USED BY THIS     *
005500*                           PROGRAM.  NO CHANGES REQUIRED.       *
005600*  03-22-99  DLW  Y2K       FOLLOW-UP Y2K SIGN-OFF - RERAN FULL  *
005700*                           REGRESSION AGAINST 1999/2000         *
005800*                           CATALOG SNAPSHOTS.  CLEAN.           *
005900*  09-14-01  JFT  CR-4471   REBUILT RECORD LAYOUTS INTO COPYBOOKS*
006000*                           PRODMSTR/MATLMSTR/PRODMATL/SUGGLINE  *
006100*                           FOR THE STORES FILE-COMPARE UTILITY. *
006200*----------------------------------------------------------------*
006300******************************************************************
006400
006500 ENVIRONMENT DIVISION.
006600
006700 CONFIGURATION SECTION.
006800 SOURCE-COMPUTER.   IBM-390.
006900 OBJECT-COMPUTER.   IBM-390.
007000 SPECIAL-NAMES.
007100     C01 IS NEXT-PAGE
007200     UPSI-0 ON STATUS IS RPT-SUPPRESS-SW                          CR-0702 
007300            OFF STATUS IS RPT-PRINT-SW.
007400
007500 INPUT-OUTPUT SECTION.
007600 FILE-CONTROL.
007700
007800     SELECT PRODIN     ASSIGN TO UT-S-PRODIN.
007900     SELECT MATLIN     ASSIGN TO UT-S-MATLIN.
008000     SELECT BOMIN      ASSIGN TO UT-S-BOMIN.
008100     SELECT SW-PRODSRT ASSIGN TO UT-S-SORTFILE.
008200     SELECT SUGGOUT    ASSIGN TO UT-S-SUGOUT.
008300     SELECT SUGGRPT    ASSIGN TO UT-S-SUGGRPT.
008400
008500 DATA DIVISION.
008600
008700 FILE SECTION.
008800
008900 FD  PRODIN
009000     RECORDING MODE IS F
009100     LABEL RECORDS ARE STANDARD
009200     RECORD CONTAINS 110 CHARACTERS
009300     BLOCK CONTAINS 0 RECORDS
009400     DATA RECORD IS PRODIN-RECORD.
009500 01  PRODIN-RECORD                   PIC X(110).
009600
009700 FD  MATLIN
009800     RECORDING MODE IS F
009900     LABEL RECORDS ARE STANDARD
010000     RECORD CONTAINS 100 CHARACTERS
010100     BLOCK CONTAINS 0 RECORDS
010200     DATA RECORD IS MATLIN-RECORD.
010300 01  MATLIN-RECORD                   PIC X(100).
010400
010500 FD  BOMIN
010600     RECORDING MODE IS F
010700     LABEL RECORDS ARE STANDARD
010800     RECORD CONTAINS 50 CHARACTERS
010900     BLOCK CONTAINS 0 RECORDS
011000     DATA RECORD IS BOMIN-RECORD.
011100 01  BOMIN-RECORD                    PIC X(50).
011200
011300 FD  SUGGOUT
011400     RECORDING MODE IS F
011500     LABEL RECORDS ARE STANDARD
011600     RECORD CONTAINS 110 CHARACTERS
011700     BLOCK CONTAINS 0 RECORDS
011800     DATA RECORD IS SUGGOUT-RECORD.
011900 01  SUGGOUT-RECORD                  PIC X(110).
012000
012100 FD  SUGGRPT
012200     RECORDING MODE IS F
012300     LABEL RECORDS ARE STANDARD
012400     RECORD CONTAINS 133 CHARACTERS
012500     BLOCK CONTAINS 0 RECORDS
012600     DATA RECORD IS SUGGRPT-REC.
012700 01  SUGGRPT-REC                     PIC X(133).
012800
012900 SD  SW-PRODSRT
013000     RECORD CONTAINS 110 CHARACTERS
013100     DATA RECORD IS SW-PRODSRT-WORK.
013200 01  SW-PRODSRT-WORK.
013300     05  PRC-SRT-WK                  PIC S9(9)V9(2).
013400     05  SEQ-SRT-WK                  PIC 9(5) COMP.               CR-0618 
013500     05  ID-SRT-WK                   PIC 9(9).
013600     05  CODE-SRT-WK                 PIC X(20).
013700     05  NAME-SRT-WK                 PIC X(40).
013800     05  FILLER                      PIC X(26).
013900
014000 WORKING-STORAGE SECTION.
014100
014200 01  PROGRAM-INDICATOR-SWITCHES.
014300     05  WS-EOF-PROD-SW              PIC X(3)  VALUE 'NO '.
014400         88  EOF-PRODIN                        VALUE 'YES'.
014500     05  WS-EOF-MATL-SW              PIC X(3)  VALUE 'NO '.
014600         88  EOF-MATLIN                        VALUE 'YES'.
014700     05  WS-EOF-BOM-SW               PIC X(3)  VALUE 'NO '.
014800         88  EOF-BOMIN                         VALUE 'YES'.
014900     05  WS-EOF-SRT-OUTPUT-SW        PIC X(3)  VALUE 'NO '.
015000         88  EOF-SRT-OUTPUT                     VALUE 'YES'.
015100
015200 01  WS-REPORT-CONTROLS.
015300     05  WS-PAGE-COUNT                PIC S9(3)  COMP VALUE ZERO.
015400     05  WS-LINES-PER-PAGE            PIC S9(2)  COMP VALUE +50.
015500     05  WS-LINES-USED                PIC S9(2)  COMP VALUE +51.
015600     05  WS-LINE-SPACING              PIC S9(1)  COMP VALUE ZERO.
015700
015800 01  WS-ACCUMULATORS.
015900*  FOR PROGRAM RECORD TRACKING
016000     05  WS-READ-PROD-CTR            PIC 9(5)   COMP VALUE ZERO.
016100     05  WS-READ-MATL-CTR            PIC 9(5)   COMP VALUE ZERO.
016200     05  WS-READ-BOM-CTR             PIC 9(5)   COMP VALUE ZERO.
016300     05  WS-REL-CTR                  PIC 9(5)   COMP VALUE ZERO.
016400     05  WS-RETR-CTR                 PIC 9(5)   COMP VALUE ZERO.
016500     05  WS-WRTN-CTR                 PIC 9(5)   COMP VALUE ZERO.
016600     05  WS-ZERO-PRODUCE-CTR         PIC 9(5)   COMP VALUE ZERO.
016700*  FOR THE PRINTED REPORT GRAND TOTAL (CR-0471)
016800     05  WS-GRAND-TOTAL-VALUE        PIC S9(9)V9(2) VALUE ZERO.
016900
017000 01  WS-WORK-FIELDS.
017100     05  WS-MATL-COUNT               PIC 9(5)   COMP VALUE ZERO.
017200     05  WS-BOM-COUNT                PIC 9(5)   COMP VALUE ZERO.
017300     05  WS-BOM-IDX                  PIC 9(5)   COMP VALUE ZERO.
017400     05  WS-BOM-LINES-FOUND          PIC 9(5)   COMP VALUE ZERO.
017500     05  WS-CAN-PRODUCE              PIC 9(9)   COMP VALUE ZERO.
017600     05  WS-MIN-PRODUCIBLE           PIC 9(9)   COMP VALUE ZERO.
017700     05  WS-LINE-PRODUCIBLE          PIC 9(9)   COMP VALUE ZERO.
017800
017900 01  WS-MATL-TABLE.
018000     05  WS-MATL-ENTRY  OCCURS 300 TIMES
018100                        INDEXED BY MATL-IDX.
018200         10  WT-MATERIAL-ID          PIC 9(9).
018300         10  WT-STOCK-QTY            PIC S9(9)V9(2).
018350         10  FILLER                  PIC X(05).
018400
018500 01  WS-BOM-TABLE.
018600     05  WS-BOM-ENTRY   OCCURS 2000 TIMES
018700                        INDEXED BY BOM-TBL-IDX.
018800         10  WT-BOM-PRODUCT-ID       PIC 9(9).
018900         10  WT-BOM-MATERIAL-ID      PIC 9(9).
019000         10  WT-BOM-QTY-REQUIRED     PIC S9(9).
019050         10  FILLER                  PIC X(05).
019100
019200     COPY PRODMSTR.                                              CR-4471
019300     COPY MATLMSTR.                                              CR-4471
019400     COPY PRODMATL.                                              CR-4471
019500     COPY SUGGLINE.                                              CR-4471
019600
019700* PROGRAM REPORT LINES.
019800
019900 01  HL-HEADER-1.
020000     05  FILLER            PIC X(1)   VALUE SPACES.
020100     05  FILLER            PIC X(15)  VALUE 'REPORT NO 4471'.
020200     05  FILLER            PIC X(34)  VALUE SPACES.
020300     05  FILLER            PIC X(25)
020400                   VALUE 'PRODUCTION SUGGESTION RUN'.
020500     05  FILLER            PIC X(8)   VALUE SPACES.
020600     05  FILLER            PIC X(5)   VALUE 'PAGE '.
020700     05  PAGE-NO-HL        PIC ZZZ.
020800     05  FILLER            PIC X(42)  VALUE SPACES.
020900
021000 01  HL-HEADER-2.
021100     05  FILLER            PIC X(3)   VALUE SPACES.
021200     05  FILLER            PIC X(12)  VALUE 'PRODUCT CODE'.
021300     05  FILLER            PIC X(3)   VALUE SPACES.
021400     05  FILLER            PIC X(20)  VALUE 'PRODUCT NAME'.
021500     05  FILLER            PIC X(10)  VALUE SPACES.
021600     05  FILLER            PIC X(5)   VALUE 'PRICE'.
021700     05  FILLER            PIC X(9)   VALUE SPACES.
021800     05  FILLER            PIC X(9)   VALUE 'PRODUCIBL'.
021900     05  FILLER            PIC X(5)   VALUE SPACES.
022000     05  FILLER            PIC X(11)  VALUE 'TOTAL VALUE'.
022100     05  FILLER            PIC X(46)  VALUE SPACES.
022200
022300 01  DL-DETAIL.
022400     05  FILLER            PIC X(2)   VALUE SPACES.
022500     05  CODE-DL           PIC X(20).
022600     05  FILLER            PIC X(3)   VALUE SPACES.
022700     05  NAME-DL           PIC X(30).
022800     05  FILLER            PIC X(2)   VALUE SPACES.
022900     05  PRICE-DL          PIC Z,ZZZ,ZZ9.99-.
023000     05  FILLER            PIC X(2)   VALUE SPACES.
023100     05  QTY-DL            PIC ZZZ,ZZZ,ZZ9.
023200     05  FILLER            PIC X(2)   VALUE SPACES.
023300     05  VALUE-DL          PIC Z,ZZZ,ZZZ,ZZ9.99-.
023400     05  FILLER            PIC X(31)  VALUE SPACES.
023500
023600 01  GTL-REPORT-TOTALS.
023700     05  FILLER            PIC X(5)   VALUE SPACES.
023800     05  FILLER            PIC X(20)  VALUE 'GRAND TOTAL VALUE  '.
023900     05  FILLER            PIC X(40)  VALUE SPACES.
024000     05  GTL-TOTAL-VALUE   PIC Z,ZZZ,ZZZ,ZZ9.99-.
024100     05  FILLER            PIC X(51)  VALUE SPACES.
024200
024300 01  DISPLAY-LINE.
024400     05  DISP-MESSAGE      PIC X(45).
024500     05  DISP-VALUE        PIC ZZZ9.
024600
024700*================================================================*
024800 PROCEDURE DIVISION.
024900*================================================================*
025000
025100 000-MAINLINE SECTION.
025200
025300     OPEN INPUT  PRODIN
025400                 MATLIN
025500                 BOMIN
025600          OUTPUT SUGGOUT
025700                 SUGGRPT.
025800     PERFORM 220-LOAD-MATERIALS THRU 220-EXIT.
025900     PERFORM 240-LOAD-BOM THRU 240-EXIT.
026000     SORT SW-PRODSRT
026100         ON DESCENDING KEY PRC-SRT-WK
026200            ASCENDING  KEY SEQ-SRT-WK
026300         INPUT  PROCEDURE 300-SRT-INPUT-PROCD  THRU 300-EXIT
026400         OUTPUT PROCEDURE 400-SRT-OUTPUT-PROCD THRU 400-EXIT.
026500     PERFORM 950-DISPLAY-PROG-DIAG THRU 950-DISPLAY-PROG-DIAG-EXIT.
026600     CLOSE PRODIN
026700           MATLIN
026800           BOMIN
026900           SUGGOUT
027000           SUGGRPT.
027100     MOVE ZERO TO RETURN-CODE.
027200     GOBACK.
027300
027400
027500 220-LOAD-MATERIALS SECTION.
027600*----------------------------------------------------------------*
027700*    READS THE RAW-MATERIAL MASTER IN FULL AND BUILDS THE        *
027800*    IN-MEMORY WORKING-STOCK TABLE THAT 520-FIND-MATERIAL AND    *
027900*    560-DEDUCT-STOCK SEARCH AND DEPLETE.                        *
028000*----------------------------------------------------------------*
028100
028200     MOVE 'NO ' TO WS-EOF-MATL-SW.
028300     MOVE ZERO  TO WS-MATL-COUNT.
028400     PERFORM 820-READ-MATLIN THRU 820-READ-MATLIN-EXIT.
028500     PERFORM 225-STORE-MATERIAL THRU 225-STORE-MATERIAL-EXIT
028600         UNTIL EOF-MATLIN.
028700
028800 220-EXIT.
028900     EXIT.
029000
029100
029200 225-STORE-MATERIAL.
029300
029400     ADD 1 TO WS-MATL-COUNT.
029500     MOVE MA-MATERIAL-ID TO WT-MATERIAL-ID (WS-MATL-COUNT).
029600     MOVE MA-STOCK-QTY   TO WT-STOCK-QTY   (WS-MATL-COUNT).
029700     PERFORM 820-READ-MATLIN THRU 820-READ-MATLIN-EXIT.
029800
029900 225-STORE-MATERIAL-EXIT.
030000     EXIT.
030100
030200
030300 240-LOAD-BOM SECTION.
030400*----------------------------------------------------------------*
030500*    READS THE BILL-OF-MATERIALS FILE IN FULL INTO WS-BOM-TABLE. *
030600*    THE FILE NEED NOT BE GROUPED OR SORTED BY PRODUCT - 500-    *
030700*    COMPUTE-SUGGESTION SCANS THE WHOLE TABLE FOR EACH PRODUCT.  *
030800*----------------------------------------------------------------*
030900
031000     MOVE 'NO ' TO WS-EOF-BOM-SW.
031100     MOVE ZERO  TO WS-BOM-COUNT.
031200     PERFORM 840-READ-BOMIN THRU 840-READ-BOMIN-EXIT.
031300     PERFORM 245-STORE-BOM THRU 245-STORE-BOM-EXIT
031400         UNTIL EOF-BOMIN.
031500
031600 240-EXIT.
031700     EXIT.
031800
031900
032000 245-STORE-BOM.
032100
032200     ADD 1 TO WS-BOM-COUNT.
032300     MOVE BM-PRODUCT-ID        TO WT-BOM-PRODUCT-ID  (WS-BOM-COUNT).
032400     MOVE BM-MATERIAL-ID       TO WT-BOM-MATERIAL-ID (WS-BOM-COUNT).
032500     MOVE BM-QUANTITY-REQUIRED TO WT-BOM-QTY-REQUIRED (WS-BOM-COUNT).
032600     PERFORM 840-READ-BOMIN THRU 840-READ-BOMIN-EXIT.
032700
032800 245-STORE-BOM-EXIT.
032900     EXIT.
033000
033100
033200 300-SRT-INPUT-PROCD SECTION.
033300*----------------------------------------------------------------*
033400*    RELEASES EVERY PRODUCT-CATALOG RECORD TO THE SORT, TAGGING  *
033500*    EACH WITH ITS CATALOG READ SEQUENCE (SEQ-SRT-WK) SO THE     *
033600*    DESCENDING-PRICE SORT STAYS STABLE ON TIES (CR-0618).       *
033700*----------------------------------------------------------------*
033800
033900     MOVE 'NO ' TO WS-EOF-PROD-SW.
034000     PERFORM 800-READ-PRODIN THRU 800-READ-PRODIN-EXIT.
034100     IF EOF-PRODIN
034200        DISPLAY '** PRODSUG0 WARNING - PRODUCT FILE EMPTY **'
034300        GO TO 300-EXIT.
034400     PERFORM 310-RELEASE-PRODUCT THRU 310-RELEASE-PRODUCT-EXIT
034500         UNTIL EOF-PRODIN.
034600
034700 300-EXIT.
034800     EXIT.
034900
035000
035100 310-RELEASE-PRODUCT.
035200
035300     MOVE PR-PRODUCT-PRICE   TO PRC-SRT-WK.
035400     MOVE PR-SEQ-NO          TO SEQ-SRT-WK.
035500     MOVE PR-PRODUCT-ID      TO ID-SRT-WK.
035600     MOVE PR-PRODUCT-CODE    TO CODE-SRT-WK.
035700     MOVE PR-PRODUCT-NAME    TO NAME-SRT-WK.
035800     RELEASE SW-PRODSRT-WORK.
035900     ADD 1 TO WS-REL-CTR.
036000     PERFORM 800-READ-PRODIN THRU 800-READ-PRODIN-EXIT.
036100
036200 310-RELEASE-PRODUCT-EXIT.
036300     EXIT.
036400
036500
036600 400-SRT-OUTPUT-PROCD SECTION.
036700*----------------------------------------------------------------*
036800*    DRIVES EACH PRODUCT BACK FROM THE SORT, HIGHEST PRICE       *
036900*    FIRST, COMPUTES ITS SUGGESTION AND WRITES IT OUT, THEN      *
037000*    PRINTS THE GRAND-TOTAL FOOTER LINE (CR-0471).               *
037100*----------------------------------------------------------------*
037200
037300     PERFORM 420-INITIALIZE-OUTPUT THRU 420-INITIALIZE-OUTPUT-EXIT.
037400     PERFORM 860-RETURN-SRTD-REC THRU 860-RETURN-SRTD-REC-EXIT.
037500     PERFORM 440-PROCESS-SORTED-REC THRU 440-PROCESS-SORTED-REC-EXIT
037600         UNTIL EOF-SRT-OUTPUT.
037700     PERFORM 700-WRITE-GRAND-TOTAL THRU 700-WRITE-GRAND-TOTAL-EXIT.
037800
037900 400-EXIT.
038000     EXIT.
038100
038200
038300 420-INITIALIZE-OUTPUT.
038400
038500     MOVE ZERO   TO WS-PAGE-COUNT.
038600     MOVE ZERO   TO WS-GRAND-TOTAL-VALUE.
038700     MOVE 'NO '  TO WS-EOF-SRT-OUTPUT-SW.
038800     IF RPT-PRINT-SW
038900        PERFORM 970-WRITE-HEADINGS THRU 970-WRITE-HEADINGS-EXIT.
039000
039100 420-INITIALIZE-OUTPUT-EXIT.
039200     EXIT.
039300
039400
039500 440-PROCESS-SORTED-REC.
039600
039700     MOVE ID-SRT-WK   TO SG-PRODUCT-ID.
039800     MOVE CODE-SRT-WK TO SG-PRODUCT-CODE.
039900     MOVE NAME-SRT-WK TO SG-PRODUCT-NAME.
040000     MOVE PRC-SRT-WK  TO SG-PRICE.
040100     PERFORM 500-COMPUTE-SUGGESTION THRU 500-EXIT.
040200     PERFORM 650-WRITE-SUGGESTION THRU 650-WRITE-SUGGESTION-EXIT.
040300     PERFORM 860-RETURN-SRTD-REC THRU 860-RETURN-SRTD-REC-EXIT.
040400
040500 440-PROCESS-SORTED-REC-EXIT.
040600     EXIT.
040700
040800
040900 500-COMPUTE-SUGGESTION SECTION.
041000*----------------------------------------------------------------*
041100*    THE TRANSLATED BUSINESS RULE - "MAX PRODUCIBLE QUANTITY".   *
041200*    A PRODUCT WITH NO BOM LINES AT ALL IS TREATED AS            *
041300*    PRODUCIBLE IN QUANTITY (SENTINEL 999, CR-0204); OTHERWISE   *
041400*    THE TIGHTEST-CONSTRAINING LINE WINS.  STOCK IS ONLY         *
041500*    DEDUCTED WHEN THE PRODUCT CAN ACTUALLY BE PRODUCED.         *
041600*----------------------------------------------------------------*
041700
041800     MOVE ZERO TO WS-BOM-LINES-FOUND.
041900     MOVE ZERO TO WS-MIN-PRODUCIBLE.
042000     PERFORM 510-SCAN-BOM-FOR-MIN THRU 510-SCAN-BOM-FOR-MIN-EXIT
042100         VARYING WS-BOM-IDX FROM 1 BY 1
042200         UNTIL WS-BOM-IDX > WS-BOM-COUNT.
042300
042400     IF WS-BOM-LINES-FOUND = ZERO
042500        MOVE 999 TO WS-CAN-PRODUCE
042600     ELSE
042700        MOVE WS-MIN-PRODUCIBLE TO WS-CAN-PRODUCE.
042800
042900     MOVE WS-CAN-PRODUCE TO SG-PRODUCIBLE-QTY.
043000     COMPUTE SG-TOTAL-VALUE ROUNDED =
043100             SG-PRICE * WS-CAN-PRODUCE.
043200
043300     IF WS-CAN-PRODUCE > ZERO
043400        PERFORM 560-DEDUCT-STOCK THRU 560-DEDUCT-STOCK-EXIT
043500            VARYING WS-BOM-IDX FROM 1 BY 1
043600            UNTIL WS-BOM-IDX > WS-BOM-COUNT
043700     ELSE
043800        ADD 1 TO WS-ZERO-PRODUCE-CTR.
043900
044000 500-EXIT.
044100     EXIT.
044200
044300
044400 510-SCAN-BOM-FOR-MIN.
044500
044600     IF WT-BOM-PRODUCT-ID (WS-BOM-IDX) = ID-SRT-WK
044700        ADD 1 TO WS-BOM-LINES-FOUND
044800        PERFORM 520-FIND-MATERIAL THRU 520-FIND-MATERIAL-EXIT
044900        IF WS-BOM-LINES-FOUND = 1
045000           MOVE WS-LINE-PRODUCIBLE TO WS-MIN-PRODUCIBLE
045100        ELSE
045200           IF WS-LINE-PRODUCIBLE < WS-MIN-PRODUCIBLE
045300              MOVE WS-LINE-PRODUCIBLE TO WS-MIN-PRODUCIBLE.
045400
045500 510-SCAN-BOM-FOR-MIN-EXIT.
045600     EXIT.
045700
045800
045900 520-FIND-MATERIAL.
046000*----------------------------------------------------------------*
046100*    PER-LINE PRODUCIBLE QUANTITY FOR ONE BOM LINE.  ZERO WHEN   *
046200*    THE MATERIAL IS UNASSIGNED, THE QUANTITY REQUIRED IS NOT   *
046300*    POSITIVE, OR THE MATERIAL ISN'T IN THE WORKING-STOCK        *
046400*    TABLE OR IS ALREADY DEPLETED.  FLOOR DIVIDE OTHERWISE.      *
046500*----------------------------------------------------------------*
046600
046700     MOVE ZERO TO WS-LINE-PRODUCIBLE.
046800     IF WT-BOM-MATERIAL-ID (WS-BOM-IDX) = ZERO
046900        GO TO 520-FIND-MATERIAL-EXIT.
047000     IF WT-BOM-QTY-REQUIRED (WS-BOM-IDX) NOT > ZERO
047100        GO TO 520-FIND-MATERIAL-EXIT.
047200     SET MATL-IDX TO 1.
047300     SEARCH WS-MATL-ENTRY
047400         AT END
047500             GO TO 520-FIND-MATERIAL-EXIT
047600         WHEN WT-MATERIAL-ID (MATL-IDX) =
047700              WT-BOM-MATERIAL-ID (WS-BOM-IDX)
047800             IF WT-STOCK-QTY (MATL-IDX) > ZERO
047900                DIVIDE WT-STOCK-QTY (MATL-IDX) BY
048000                       WT-BOM-QTY-REQUIRED (WS-BOM-IDX)
048100                       GIVING WS-LINE-PRODUCIBLE.
048200
048300 520-FIND-MATERIAL-EXIT.
048400     EXIT.
048500
048600
048700 560-DEDUCT-STOCK.
048800*----------------------------------------------------------------*
048900*    THE TRANSLATED BUSINESS RULE - "STOCK DEDUCTION".  EVERY    *
049000*    BOM LINE FOR THIS PRODUCT WITH A RESOLVABLE MATERIAL IS     *
049100*    CHARGED QTY-REQUIRED TIMES THE PRODUCT'S CAN-PRODUCE, NOT   *
049200*    JUST THE LINES THAT WERE THE TIGHTEST CONSTRAINT.           *
049300*----------------------------------------------------------------*
049400
049500     IF WT-BOM-PRODUCT-ID (WS-BOM-IDX) = ID-SRT-WK
049600        IF WT-BOM-MATERIAL-ID (WS-BOM-IDX) NOT = ZERO
049700           SET MATL-IDX TO 1
049800           SEARCH WS-MATL-ENTRY
049900               AT END
050000                   NEXT SENTENCE
050100               WHEN WT-MATERIAL-ID (MATL-IDX) =
050200                    WT-BOM-MATERIAL-ID (WS-BOM-IDX)
050300                   COMPUTE WT-STOCK-QTY (MATL-IDX) =
050400                           WT-STOCK-QTY (MATL-IDX) -
050500                           (WT-BOM-QTY-REQUIRED (WS-BOM-IDX) *
050600                            WS-CAN-PRODUCE).
050700
050800 560-DEDUCT-STOCK-EXIT.
050900     EXIT.
051000
051100
051200 650-WRITE-SUGGESTION.
051300*----------------------------------------------------------------*
051400*    EMITS THE SUGGESTION RECORD UNCONDITIONALLY - EVERY         *
051500*    PRODUCT IN THE CATALOG GETS A ROW, ZERO-PRODUCIBLE OR NOT.  *
051600*----------------------------------------------------------------*
051700
051800     IF RPT-PRINT-SW
051900        PERFORM 655-CHECK-NEW-PAGE THRU 655-CHECK-NEW-PAGE-EXIT
052000        MOVE SG-PRODUCT-CODE    TO CODE-DL
052100        MOVE SG-PRODUCT-NAME    TO NAME-DL
052200        MOVE SG-PRICE           TO PRICE-DL
052300        MOVE SG-PRODUCIBLE-QTY  TO QTY-DL
052400        MOVE SG-TOTAL-VALUE     TO VALUE-DL
052500        WRITE SUGGRPT-REC FROM DL-DETAIL
052600            AFTER ADVANCING WS-LINE-SPACING
052700        ADD WS-LINE-SPACING TO WS-LINES-USED
052800        MOVE 1 TO WS-LINE-SPACING.
052900
053000     WRITE SUGGOUT-RECORD FROM SG-SUGGESTION-RECORD.
053100     ADD 1 TO WS-WRTN-CTR.
053200     ADD SG-TOTAL-VALUE TO WS-GRAND-TOTAL-VALUE.
053300
053400 650-WRITE-SUGGESTION-EXIT.
053500     EXIT.
053600
053700
053800 655-CHECK-NEW-PAGE.
053900
054000     IF WS-LINES-USED NOT < WS-LINES-PER-PAGE
054100        PERFORM 970-WRITE-HEADINGS THRU 970-WRITE-HEADINGS-EXIT.
054200
054300 655-CHECK-NEW-PAGE-EXIT.
054400     EXIT.
054500
054600
054700 700-WRITE-GRAND-TOTAL.
054800*----------------------------------------------------------------*
054900*    PRESENTATION-LAYER ADDITION (CR-0471) - NOT PART OF THE     *
055000*    TRANSLATED BUSINESS RULES.  THE ORIGINAL SERVICE RETURNS    *
055100*    ONE ROW PER PRODUCT AND NO GRAND TOTAL.                     *
055200*----------------------------------------------------------------*
055300
055400     IF RPT-PRINT-SW
055500        MOVE 2 TO WS-LINE-SPACING
055600        MOVE WS-GRAND-TOTAL-VALUE TO GTL-TOTAL-VALUE
055700        WRITE SUGGRPT-REC FROM GTL-REPORT-TOTALS
055800            AFTER ADVANCING WS-LINE-SPACING.
055900
056000 700-WRITE-GRAND-TOTAL-EXIT.
056100     EXIT.
056200
056300
056400 800-READ-PRODIN.
056500
056600     READ PRODIN INTO PR-PRODUCT-RECORD
056700         AT END  MOVE 'YES' TO WS-EOF-PROD-SW,
056800                 GO TO 800-READ-PRODIN-EXIT.
056900     ADD 1 TO WS-READ-PROD-CTR.
057000     MOVE WS-READ-PROD-CTR TO PR-SEQ-NO.                          CR-0618 
057100
057200 800-READ-PRODIN-EXIT.
057300     EXIT.
057400
057500
057600 820-READ-MATLIN.
057700
057800     READ MATLIN INTO MA-MATERIAL-RECORD
057900         AT END  MOVE 'YES' TO WS-EOF-MATL-SW,
058000                 GO TO 820-READ-MATLIN-EXIT.
058100     ADD 1 TO WS-READ-MATL-CTR.
058200
058300 820-READ-MATLIN-EXIT.
058400     EXIT.
058500
058600
058700 840-READ-BOMIN.
058800
058900     READ BOMIN INTO BM-PRODMATL-RECORD
059000         AT END  MOVE 'YES' TO WS-EOF-BOM-SW,
059100                 GO TO 840-READ-BOMIN-EXIT.
059200     ADD 1 TO WS-READ-BOM-CTR.
059300
059400 840-READ-BOMIN-EXIT.
059500     EXIT.
059600
059700
059800 860-RETURN-SRTD-REC.
059900
060000     RETURN SW-PRODSRT
060100         AT END  MOVE 'YES' TO WS-EOF-SRT-OUTPUT-SW,
060200                 GO TO 860-RETURN-SRTD-REC-EXIT.
060300     ADD 1 TO WS-RETR-CTR.
060400
060500 860-RETURN-SRTD-REC-EXIT.
060600     EXIT.
060700
060800
060900 950-DISPLAY-PROG-DIAG.
061000
061100     DISPLAY '****     PRODSUG0 RUNNING    ****'.
061200     MOVE 'PRODUCT CATALOG RECORDS READ                 ' TO
061300          DISP-MESSAGE.
061400     MOVE WS-READ-PROD-CTR TO DISP-VALUE.
061500     DISPLAY DISPLAY-LINE.
061600     MOVE 'RAW MATERIAL RECORDS READ                    ' TO
061700          DISP-MESSAGE.
061800     MOVE WS-READ-MATL-CTR TO DISP-VALUE.
061900     DISPLAY DISPLAY-LINE.
062000     MOVE 'BILL OF MATERIAL RECORDS READ                ' TO
062100          DISP-MESSAGE.
062200     MOVE WS-READ-BOM-CTR TO DISP-VALUE.
062300     DISPLAY DISPLAY-LINE.
062400     MOVE 'SUGGESTION RECORDS WRITTEN                   ' TO
062500          DISP-MESSAGE.
062600     MOVE WS-WRTN-CTR TO DISP-VALUE.
062700     DISPLAY DISPLAY-LINE.
062800     MOVE 'PRODUCTS WITH ZERO PRODUCIBLE QUANTITY       ' TO
062900          DISP-MESSAGE.
063000     MOVE WS-ZERO-PRODUCE-CTR TO DISP-VALUE.
063100     DISPLAY DISPLAY-LINE.
063200     DISPLAY '****     PRODSUG0 EOJ        ****'.
063300
063400 950-DISPLAY-PROG-DIAG-EXIT.
063500     EXIT.
063600
063700
063800 970-WRITE-HEADINGS.
063900
064000     ADD 1 TO WS-PAGE-COUNT.
064100     MOVE WS-PAGE-COUNT TO PAGE-NO-HL.
064200     WRITE SUGGRPT-REC FROM HL-HEADER-1
064300         AFTER ADVANCING NEXT-PAGE.
064400     MOVE 1 TO WS-LINES-USED.
064500     WRITE SUGGRPT-REC FROM HL-HEADER-2
064600         AFTER ADVANCING 2.
064700     ADD 2 TO WS-LINES-USED.
064800
064900 970-WRITE-HEADINGS-EXIT.
065000     EXIT.
