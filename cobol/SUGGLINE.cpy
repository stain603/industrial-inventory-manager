000100*================================================================*
000200*  COPYBOOK:  SUGGLINE                                          *
000300*  DESCRIPTION:  PRODUCTION-SUGGESTION OUTPUT RECORD.  ONE ROW  *
000400*      PER PRODUCT IN THE CATALOG, IN DESCENDING-PRICE ORDER,   *
000500*      ECHOING THE PRODUCT AND CARRYING THE COMPUTED PRODUCIBLE *
000600*      QUANTITY AND TOTAL VALUE FROM 500-COMPUTE-SUGGESTION.    *
000700*      RECORD LENGTH 110.                                        *
000800*================================================================*
000900*  MAINTENANCE HISTORY
001000*    04/19/96  DLW  ORIGINAL LAYOUT - PRODUCTION SUGGESTION RUN *
001100*    11/30/98  DLW  Y2K REVIEW - NO DATE FIELDS ON THIS RECORD  *
001200*    09/14/01  JFT  CR-4471 ADD SG-RECORD-ALT FLAT VIEW FOR     *
001300*                   FILE-COMPARE UTILITY SUPPORT                *
001400*================================================================*
001500 01  SG-SUGGESTION-RECORD.
001600     05  SG-PRODUCT-ID             PIC 9(9).
001700     05  SG-PRODUCT-CODE           PIC X(20).
001800     05  SG-PRODUCT-NAME           PIC X(40).
001900     05  SG-PRICE                  PIC S9(9)V9(2).
002000     05  SG-PRODUCIBLE-QTY         PIC 9(9).
002100     05  SG-TOTAL-VALUE            PIC S9(9)V9(2).
002200     05  FILLER                    PIC X(10).
002300*
002400*----------------------------------------------------------------*
002500*    ALTERNATE FLAT VIEW OF THE RECORD - USED BY THE OUTPUT      *
002600*    FILE-COMPARE UTILITY (JFT, CR-4471, 09/14/01)                *
002700*----------------------------------------------------------------*
002800 01  SG-RECORD-ALT REDEFINES SG-SUGGESTION-RECORD.             CR-4471
002900     05  SG-RECORD-ALT-TEXT        PIC X(110).
003000*================================================================*
