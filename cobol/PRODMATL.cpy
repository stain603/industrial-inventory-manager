000100*================================================================*
000200*  COPYBOOK:  PRODMATL                                          *
000300*  DESCRIPTION:  BILL-OF-MATERIALS DETAIL RECORD.  ONE ROW PER  *
000400*      PRODUCT/MATERIAL PAIRING - HOW MANY UNITS OF A RAW        *
000500*      MATERIAL ARE NEEDED TO BUILD ONE UNIT OF A PRODUCT.       *
000600*      READ IN FULL INTO WS-BOM-TABLE; NOT PRE-GROUPED ON THE    *
000700*      FILE - PRODSUG0 SCANS THE WHOLE TABLE PER PRODUCT.        *
000800*      RECORD LENGTH 50.                                         *
000900*================================================================*
001000*  MAINTENANCE HISTORY
001100*    02/11/91  RSK  ORIGINAL LAYOUT - BOM CONVERSION             *
001200*    11/30/98  DLW  Y2K REVIEW - NO DATE FIELDS ON THIS RECORD   *
001300*    09/14/01  JFT  CR-4471 ADD BM-RECORD-ALT FLAT VIEW FOR      *
001400*                   FILE-COMPARE UTILITY SUPPORT                 *
001500*================================================================*
001600 01  BM-PRODMATL-RECORD.
001700     05  BM-PM-ID                  PIC 9(9).
001800     05  BM-PRODUCT-ID             PIC 9(9).
001900     05  BM-MATERIAL-ID            PIC 9(9).
002000         88  BM-MATERIAL-UNASSIGNED     VALUE ZERO.
002100*            ** ZERO MEANS "NO MATERIAL ON THIS LINE" - THE     **
002200*            ** LINE YIELDS ZERO PRODUCIBLE UNITS (SEE 520-     **
002300*            ** FIND-MATERIAL IN PRODSUG0).                     **
002400     05  BM-QUANTITY-REQUIRED      PIC S9(9).
002500         88  BM-QUANTITY-UNUSABLE       VALUE ZERO.
002600*            ** ZERO OR NEGATIVE (TESTED IN 520-FIND-MATERIAL)  **
002700*            ** MEANS THE LINE CONTRIBUTES ZERO TO THE          **
002800*            ** PRODUCT'S PRODUCIBLE QUANTITY.                  **
002900     05  FILLER                    PIC X(14).
003000*
003100*----------------------------------------------------------------*
003200*    ALTERNATE FLAT VIEW OF THE RECORD - USED BY THE BOM        *
003300*    FILE-COMPARE UTILITY (JFT, CR-4471, 09/14/01)                *
003400*----------------------------------------------------------------*
003500 01  BM-RECORD-ALT REDEFINES BM-PRODMATL-RECORD.               CR-4471
003600     05  BM-RECORD-ALT-TEXT        PIC X(50).
003700*================================================================*
